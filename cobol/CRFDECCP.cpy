000100************************************************************
000200* CRFDECCP  --  DECISION OUTPUT RECORD                     *
000300*               CREDFACIL LOAN ORIGINATION BATCH           *
000400************************************************************
000500* ONE RECORD PER APPLICATION, WRITTEN BY CRFBAT01 AFTER    *
000600* INTAKE VALIDATION, CREDIT ASSESSMENT AND LOAN-TERMS      *
000700* CALCULATION HAVE ALL RUN.  FED TO CRFRPT CONTROL TOTALS. *
000800************************************************************
000900 01  DECISION-OUTPUT-REC.
001000*    APPLICATION IDENTIFIER
001100     05  DEC-APP-ID                  PIC X(10).
001200*    BRAZILIAN TAXPAYER ID (CPF)
001300     05  DEC-CPF                     PIC 9(11).
001400*    APPROVED / REJECTED / PENDING_MANUAL_REVIEW /
001500*    ADJUSTED_CONDITIONS
001600     05  DEC-FINAL-STATUS            PIC X(20).
001700*    BUREAU SCORE USED IN THE ASSESSMENT
001800     05  DEC-FINAL-SCORE             PIC 9(3).
001900*    ---------------------------------------------------
002000*    APPROVED TERMS GROUP - ALSO ADDRESSABLE BYTE-FOR-BYTE
002100*    AS DEC-TERMS-BYTES FOR THE CONTROL REPORT DUMP ROUTINE
002200*    ---------------------------------------------------
002300     05  DEC-TERMS-GROUP.
002400         10  DEC-APPROVED-LIMIT      PIC S9(7)V99 COMP-3.
002500         10  DEC-INTEREST-RATE       PIC S9(1)V9(4) COMP-3.
002600         10  DEC-NUM-INSTALLMENTS    PIC 9(2).
002700         10  DEC-INSTALLMENT-AMOUNT  PIC S9(7)V99 COMP-3.
002800     05  DEC-TERMS-BYTES REDEFINES DEC-TERMS-GROUP
002900                                     PIC X(15).
003000*    HUMAN-READABLE REASON / JUSTIFICATION TEXT
003100     05  DEC-JUSTIFICATION           PIC X(80).
003200     05  FILLER                      PIC X(25).
