000100****************************************************************
000200* CRFTRM03                                                     *
000300* CREDFACIL LOAN ORIGINATION BATCH - LOAN TERMS CALCULATION    *
000400****************************************************************
000500* AUTHOR :  L. H. BRENNAN                                      *
000600*                                                               *
000700* CALLED FROM CRFBAT01 ONCE THE ASSESSMENT MODULE (CRFASM02)   *
000800* HAS RETURNED A VALID APPROVED LIMIT AND INTEREST RATE.       *
000900* PICKS THE INSTALLMENT COUNT BY AMOUNT BAND AND CALCULATES    *
001000* THE MONTHLY INSTALLMENT AMOUNT BY THE STANDARD AMORTIZATION  *
001100* (PRICE TABLE) FORMULA.  NO FILE I/O OF ITS OWN.               *
001200****************************************************************
001300*                                                               *
001400* CHANGE LOG                                                    *
001500*                                                               *
001600* 1994-05-17 LHB  INITIAL RELEASE - AMORTIZED INSTALLMENT       * CR-0641
001700*                 CALCULATION SPLIT OUT OF CRFBAT01 INTO ITS    *
001800*                 OWN LOAD MODULE, TENOR BANDS ADDED PER        *
001900*                 CREDIT DEPT REQUEST (TICKET CR-0641).         *
002000* 1998-10-19 PJC  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS FOUND     * Y2K-REG
002100*                 IN THIS MODULE, NO CHANGES REQUIRED.          *
002200* 2000-02-14 RMS  GUARDED AGAINST A ZERO GROWTH-FACTOR DENOM-   * CR-0851
002300*                 INATOR SURFACED BY QA ON A ROUNDING EDGE      *
002400*                 CASE (CR-0851) - FALLS BACK TO STRAIGHT-LINE. *
002500* 2003-09-02 JLS  ADAPTED FOR CREDFACIL LOAN ORIGINATION FEED - * CR-0940
002600*                 REWORKED AGAINST THE APPROVED-LIMIT/RATE      *
002700*                 INTERFACE FROM CRFASM02 (CR-0940).            *
002800* 2007-06-08 RMS  TENOR-BAND BREAKPOINTS PULLED OUT OF THE      * CR-1041
002900*                 1000-SELECT-INSTALLMENT-COUNT EVALUATE INTO   *
003000*                 STANDALONE WORKING-STORAGE ITEMS (CR-1041).   *
003100*                                                               *
003200****************************************************************
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID.    CRFTRM03.
003500 AUTHOR.        L. H. BRENNAN.
003600 INSTALLATION.  CREDFACIL DATA CENTER.
003700 DATE-WRITTEN.  05/17/1994.
003800 DATE-COMPILED.
003900 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.  IBM.
004300 OBJECT-COMPUTER.  IBM.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600****************************************************************
004700 DATA DIVISION.
004800 WORKING-STORAGE SECTION.
004900****************************************************************
005000*    TENOR-BAND BREAKPOINTS FOR 1000-SELECT-INSTALLMENT-COUNT -
005100*    CARRIED AS STANDALONE ITEMS SINCE CREDIT DEPT HAS RESET
005200*    THESE BANDS TWICE SINCE THE ORIGINAL 1994 RELEASE.
005300 77  WS-TENOR-BAND-HIGH      PIC S9(7)V99 COMP-3 VALUE +25000.00.
005400 77  WS-TENOR-BAND-MID       PIC S9(7)V99 COMP-3 VALUE +10000.00.
005500*
005600*    MONTHLY RATE CARRIED TO 10 DECIMALS SO THE AMORTIZATION
005700*    FORMULA BELOW DOES NOT ROUND PREMATURELY.
005800 01  WS-RATE-WORK-AREA.
005900     05  WS-MONTHLY-RATE         PIC S9V9(10)  COMP-3 VALUE +0.
006000     05  WS-GROWTH-FACTOR        PIC S9(3)V9(10) COMP-3 VALUE +0.
006100     05  WS-GROWTH-LESS-ONE      PIC S9(3)V9(10) COMP-3 VALUE +0.
006200     05  FILLER                  PIC X(02) VALUE SPACES.
006300 01  WS-RATE-WORK-BYTES REDEFINES WS-RATE-WORK-AREA
006400                                 PIC X(22).
006500*
006600 01  WS-POWER-WORK-AREA.
006700     05  WS-POWER-SUBSCRIPT      PIC S9(2)     COMP-3 VALUE +0.
006800     05  FILLER                  PIC X(02) VALUE SPACES.
006900 01  WS-POWER-WORK-BYTES REDEFINES WS-POWER-WORK-AREA
007000                                 PIC X(4).
007100*
007200 01  WS-INSTALLMENT-WORK-AREA.
007300     05  WS-NUM-INSTALLMENTS     PIC 9(2)              VALUE 0.
007400     05  WS-NUM-INSTALLMENTS-N   PIC S9(2)   COMP-3     VALUE +0.
007500     05  WS-INSTALLMENT-AMOUNT   PIC S9(7)V99 COMP-3    VALUE +0.
007600     05  FILLER                  PIC X(02) VALUE SPACES.
007700 01  WS-INSTALLMENT-BYTES REDEFINES WS-INSTALLMENT-WORK-AREA
007800                                 PIC X(11).
007900*
008000 LINKAGE SECTION.
008100 01  LK-APPROVED-LIMIT           PIC S9(7)V99   COMP-3.
008200 01  LK-INTEREST-RATE            PIC S9(1)V9(4) COMP-3.
008300 01  LK-NUM-INSTALLMENTS         PIC 9(2).
008400 01  LK-INSTALLMENT-AMOUNT       PIC S9(7)V99   COMP-3.
008500****************************************************************
008600 PROCEDURE DIVISION USING LK-APPROVED-LIMIT,
008700                           LK-INTEREST-RATE,
008800                           LK-NUM-INSTALLMENTS,
008900                           LK-INSTALLMENT-AMOUNT.
009000****************************************************************
009100 000-MAIN.
009200     PERFORM 1000-SELECT-INSTALLMENT-COUNT THRU 1000-EXIT.
009300     IF LK-INTEREST-RATE = 0
009400         PERFORM 2000-STRAIGHT-LINE-INSTALLMENT THRU 2000-EXIT
009500     ELSE
009600         PERFORM 3000-AMORTIZED-INSTALLMENT THRU 3000-EXIT
009700         IF WS-GROWTH-LESS-ONE = 0
009800             PERFORM 2000-STRAIGHT-LINE-INSTALLMENT THRU 2000-EXIT
009900         END-IF
010000     END-IF.
010100
010200     MOVE WS-NUM-INSTALLMENTS     TO LK-NUM-INSTALLMENTS.
010300     MOVE WS-INSTALLMENT-AMOUNT   TO LK-INSTALLMENT-AMOUNT.
010400
010500     GOBACK.
010600
010700*    36 INSTALLMENTS AT OR ABOVE 25,000.00, 24 FROM 10,000.00
010800*    UP TO BUT NOT INCLUDING 25,000.00, 12 BELOW 10,000.00.
010900 1000-SELECT-INSTALLMENT-COUNT.
011000     EVALUATE TRUE
011100        WHEN LK-APPROVED-LIMIT NOT < WS-TENOR-BAND-HIGH
011200             MOVE 36 TO WS-NUM-INSTALLMENTS
011300        WHEN LK-APPROVED-LIMIT NOT < WS-TENOR-BAND-MID
011400             MOVE 24 TO WS-NUM-INSTALLMENTS
011500        WHEN OTHER
011600             MOVE 12 TO WS-NUM-INSTALLMENTS
011700     END-EVALUATE.
011800     MOVE WS-NUM-INSTALLMENTS     TO WS-NUM-INSTALLMENTS-N.
011900 1000-EXIT.
012000     EXIT.
012100
012200 2000-STRAIGHT-LINE-INSTALLMENT.
012300     COMPUTE WS-INSTALLMENT-AMOUNT ROUNDED =
012400             LK-APPROVED-LIMIT / WS-NUM-INSTALLMENTS.
012500 2000-EXIT.
012600     EXIT.
012700
012800*    STANDARD PRICE-TABLE FORMULA -
012900*        PMT = LIMIT * (I * (1+I)**N) / ((1+I)**N - 1)
013000 3000-AMORTIZED-INSTALLMENT.
013100     COMPUTE WS-MONTHLY-RATE ROUNDED =
013200             LK-INTEREST-RATE / 12.
013300     PERFORM 3100-CALC-GROWTH-FACTOR THRU 3100-EXIT.
013400     COMPUTE WS-GROWTH-LESS-ONE = WS-GROWTH-FACTOR - 1.
013500     IF WS-GROWTH-LESS-ONE NOT = 0
013600         COMPUTE WS-INSTALLMENT-AMOUNT ROUNDED =
013700             LK-APPROVED-LIMIT
013800             * (WS-MONTHLY-RATE * WS-GROWTH-FACTOR)
013900             / WS-GROWTH-LESS-ONE
014000     END-IF.
014100 3000-EXIT.
014200     EXIT.
014300
014400*    RAISES (1 + MONTHLY RATE) TO THE WS-NUM-INSTALLMENTS-N
014500*    POWER BY REPEATED MULTIPLICATION - NO ** OPERATOR NEEDED.
014600 3100-CALC-GROWTH-FACTOR.
014700     MOVE 1                   TO WS-POWER-SUBSCRIPT.
014800     COMPUTE WS-GROWTH-FACTOR = 1 + WS-MONTHLY-RATE.
014900     PERFORM 3110-GROWTH-FACTOR-STEP
015000             VARYING WS-POWER-SUBSCRIPT FROM 2 BY 1
015100             UNTIL WS-POWER-SUBSCRIPT > WS-NUM-INSTALLMENTS-N.
015200 3100-EXIT.
015300     EXIT.
015400
015500 3110-GROWTH-FACTOR-STEP.
015600     COMPUTE WS-GROWTH-FACTOR =
015700             WS-GROWTH-FACTOR * (1 + WS-MONTHLY-RATE).
