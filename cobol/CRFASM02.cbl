000100****************************************************************
000200* CRFASM02                                                     *
000300* CREDFACIL LOAN ORIGINATION BATCH - CREDIT ASSESSMENT MODULE  *
000400****************************************************************
000500* AUTHOR :  L. H. BRENNAN                                      *
000600*                                                               *
000700* CALLED FROM CRFBAT01 ONCE PER APPLICATION THAT SURVIVES      *
000800* INTAKE VALIDATION AND HAS A MATCHING BUREAU RECORD.  RUNS    *
000900* THE BUREAU/PAYMENT-HISTORY/DTI/ANTI-FRAUD REJECT CHAIN, THEN *
001000* THE RISK-TIER LIMIT AND RATE STRATEGY.  RETURNS ASSESSMENT   *
001100* STATUS, SCORE, RECOMMENDED LIMIT, RATE AND JUSTIFICATION     *
001200* TEXT TO THE CALLER - NO FILE I/O OF ITS OWN.                 *
001300****************************************************************
001400*                                                               *
001500* CHANGE LOG                                                    *
001600*                                                               *
001700* 1992-09-30 LHB  INITIAL RELEASE - RISK-TIER LIMIT/RATE        * CR-0588
001800*                 STRATEGY SPLIT OUT OF CRFBAT01 INTO ITS OWN   *
001900*                 LOAD MODULE PER REQUEST OF CREDIT DEPT        *
002000*                 (TICKET CR-0588).                             *
002100* 1994-11-04 LHB  DTI SECOND THRESHOLD (0.30) NOW ALSO REJECTS, * PM94-118
002200*                 PER UNDERWRITING POLICY MEMO 94-118.          *
002300* 1998-10-19 PJC  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS FOUND     * Y2K-REG
002400*                 IN THIS MODULE, NO CHANGES REQUIRED.          *
002500* 2003-09-02 JLS  ADAPTED FOR CREDFACIL LOAN ORIGINATION FEED - * CR-0940
002600*                 REWRITTEN AGAINST CRFAPPCP/CRFBURCP LAYOUTS,  *
002700*                 FOUR-TIER BAND STRATEGY PER THE CREDFACIL     *
002800*                 UNDERWRITING MANUAL (CR-0940).                *
002900* 2005-03-11 JLS  MINIMUM-OFFER CHECK ADDED FOR HIGH-RISK TIER  * CR-0977
003000*                 - OFFERS BELOW HALF THE REQUESTED AMOUNT NOW  *
003100*                 FALL BACK TO REJECTED (CR-0977).               *
003200* 2005-04-22 JLS  MINIMUM-OFFER GATE WAS COMPARING AGAINST THE  * CR-1002
003300*                 UNROUNDED LIMIT - AUDIT (CR-1002) FOUND CASES *
003400*                 THAT ROUNDED UP PAST THE FLOOR STILL DENIED.  *
003500*                 NOW ROUNDS FIRST, THEN GATES.                 *
003600* 2007-06-08 RMS  BUREAU SCORE FLOOR PULLED OUT OF 1000'S IF    * CR-1041
003700*                 TEST INTO A STANDALONE WORKING-STORAGE ITEM   *
003800*                 SO IT CAN BE PATCHED WITHOUT A RECOMPILE OF   *
003900*                 THE CONDITIONAL LOGIC (CR-1041).              *
004000*                                                               *
004100****************************************************************
004200 IDENTIFICATION DIVISION.
004300 PROGRAM-ID.    CRFASM02.
004400 AUTHOR.        L. H. BRENNAN.
004500 INSTALLATION.  CREDFACIL DATA CENTER.
004600 DATE-WRITTEN.  09/30/1992.
004700 DATE-COMPILED.
004800 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.  IBM.
005200 OBJECT-COMPUTER.  IBM.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500****************************************************************
005600 DATA DIVISION.
005700 WORKING-STORAGE SECTION.
005800****************************************************************
005900*    BUREAU SCORE FLOOR BELOW WHICH THE APPLICATION IS REJECTED
006000*    OUTRIGHT (1000-BUREAU-SCORE-RULE) - CARRIED HERE, NOT AS A
006100*    LITERAL, SINCE CREDIT DEPT HAS MOVED THIS FLOOR TWICE.
006200 77  WS-MIN-BUREAU-SCORE          PIC 9(3)     VALUE 300.
006300*
006400 01  WS-TIER-CONSTANTS.
006500*    INCOME MULTIPLIER FOR THE MATCHED RISK TIER
006600     05  WS-MULTIPLIER               PIC S9V9      COMP-3.
006700*    MAXIMUM APPROVED-LIMIT CAP FOR THE MATCHED TIER
006800     05  WS-MAX-CAP                  PIC S9(7)V99   COMP-3.
006900*    ANNUAL INTEREST RATE LITERAL FOR THE MATCHED TIER
007000     05  WS-RATE-RAW                 PIC S9V9(4)   COMP-3.
007100     05  FILLER                      PIC X(02) VALUE SPACES.
007200 01  WS-TIER-CONSTANTS-BYTES REDEFINES WS-TIER-CONSTANTS
007300                                     PIC X(12).
007400*
007500 01  WS-DTI-WORK-AREA.
007600     05  WS-EST-MONTHLY-PMT          PIC S9(7)V99 COMP-3 VALUE +0.
007700     05  WS-TOTAL-MONTHLY-DEBT       PIC S9(7)V99 COMP-3 VALUE +0.
007800     05  WS-DTI                      PIC S9V9(4)  COMP-3 VALUE +0.
007900     05  WS-DEBT-RATIO-PCT           PIC S9(3)V99 COMP-3 VALUE +0.
008000     05  FILLER                      PIC X(02) VALUE SPACES.
008100*
008200 01  WS-LIMIT-WORK-AREA.
008300     05  WS-INCOME-BASED-LIMIT   PIC S9(9)V999 COMP-3 VALUE +0.
008400     05  WS-RECOMMENDED-LIMIT    PIC S9(9)V999 COMP-3 VALUE +0.
008500     05  WS-MIN-OFFER            PIC S9(7)V99  COMP-3 VALUE +0.
008600     05  FILLER                  PIC X(02) VALUE SPACES.
008700*
008800*    MANUAL HALF-EVEN (BANKER'S) ROUNDING WORK AREA - THIS SHOP'S
008900*    COMPILER DOES NOT SUPPORT ROUNDED MODE IS NEAREST-EVEN, SO
009000*    THE LAST DIGIT IS EXAMINED BY HAND.  SEE 9600/9700 BELOW.
009100 01  WS-HALF-EVEN-LIMIT-AREA.
009200     05  WS-HE-VALUE-IN          PIC S9(9)V999 COMP-3 VALUE +0.
009300     05  WS-HE-MILS              PIC S9(11)    COMP-3 VALUE +0.
009400     05  WS-HE-HUNDREDS          PIC S9(9)     COMP-3 VALUE +0.
009500     05  WS-HE-REMAINDER         PIC S9(1)     COMP-3 VALUE +0.
009600     05  WS-HE-ROUNDED           PIC S9(9)     COMP-3 VALUE +0.
009700     05  WS-HE-EVEN-CHECK        PIC S9(9)     COMP-3 VALUE +0.
009800     05  WS-HE-EVEN-REM          PIC S9(1)     COMP-3 VALUE +0.
009900     05  WS-HE-VALUE-OUT         PIC S9(7)V99  COMP-3 VALUE +0.
010000     05  FILLER                  PIC X(02) VALUE SPACES.
010100*
010200 01  WS-HALF-EVEN-RATE-AREA.
010300     05  WS-HE-RATE-IN           PIC S9V9(5)   COMP-3 VALUE +0.
010400     05  WS-HE-RATE-HUNDREDS     PIC S9(7)     COMP-3 VALUE +0.
010500     05  WS-HE-RATE-REMAINDER    PIC S9(1)     COMP-3 VALUE +0.
010600     05  WS-HE-RATE-ROUNDED      PIC S9(7)     COMP-3 VALUE +0.
010700     05  WS-HE-RATE-EVEN-CHECK   PIC S9(7)     COMP-3 VALUE +0.
010800     05  WS-HE-RATE-EVEN-REM     PIC S9(1)     COMP-3 VALUE +0.
010900     05  WS-HE-RATE-OUT          PIC S9V9(4)   COMP-3 VALUE +0.
011000     05  FILLER                  PIC X(02) VALUE SPACES.
011100*
011200 LINKAGE SECTION.
011300 COPY CRFAPPCP.
011400 COPY CRFBURCP.
011500*
011600 01  LK-ASSESSMENT-STATUS            PIC X(20).
011700     88  LK-STATUS-REJECTED                VALUE 'REJECTED'.
011800 01  LK-FINAL-SCORE                  PIC 9(3).
011900 01  LK-APPROVED-LIMIT                PIC S9(7)V99 COMP-3.
012000 01  LK-INTEREST-RATE                 PIC S9(1)V9(4) COMP-3.
012100 01  LK-JUSTIFICATION                 PIC X(80).
012200****************************************************************
012300 PROCEDURE DIVISION USING LOAN-APPLICATION-REC,
012400                           BUREAU-SCORE-REC,
012500                           LK-ASSESSMENT-STATUS,
012600                           LK-FINAL-SCORE,
012700                           LK-APPROVED-LIMIT,
012800                           LK-INTEREST-RATE,
012900                           LK-JUSTIFICATION.
013000****************************************************************
013100 000-MAIN.
013200     MOVE SPACES              TO LK-JUSTIFICATION.
013300     MOVE ZERO                TO LK-APPROVED-LIMIT.
013400     MOVE ZERO                TO LK-INTEREST-RATE.
013500     MOVE BUR-SCORE            TO LK-FINAL-SCORE.
013600
013700     PERFORM 1000-BUREAU-SCORE-RULE THRU 1000-EXIT.
013800     IF NOT LK-STATUS-REJECTED
013900         PERFORM 1100-PAYMENT-HISTORY-RULE THRU 1100-EXIT
014000     END-IF.
014100     IF NOT LK-STATUS-REJECTED
014200         PERFORM 1200-DEBT-TO-INCOME-RULE THRU 1200-EXIT
014300     END-IF.
014400     IF NOT LK-STATUS-REJECTED
014500         PERFORM 1300-ANTI-FRAUD-RULE THRU 1300-EXIT
014600     END-IF.
014700     IF NOT LK-STATUS-REJECTED
014800         PERFORM 2000-RISK-TIER-STRATEGY THRU 2000-EXIT
014900     END-IF.
015000
015100     GOBACK.
015200
015300 1000-BUREAU-SCORE-RULE.
015400     IF BUR-SCORE < WS-MIN-BUREAU-SCORE
015500         MOVE 'REJECTED'      TO LK-ASSESSMENT-STATUS
015600         MOVE 'SCORE DE CREDITO ABAIXO DO MINIMO EXIGIDO'
015700                                  TO LK-JUSTIFICATION
015800     END-IF.
015900 1000-EXIT.
016000     EXIT.
016100
016200 1100-PAYMENT-HISTORY-RULE.
016300     IF BUR-HIST-IS-POOR
016400         MOVE 'REJECTED'      TO LK-ASSESSMENT-STATUS
016500         MOVE 'HISTORICO DE PAGAMENTO COM ATRASO SUP. A 60 DIAS'
016600                                  TO LK-JUSTIFICATION
016700     END-IF.
016800 1100-EXIT.
016900     EXIT.
017000
017100 1200-DEBT-TO-INCOME-RULE.
017200     COMPUTE WS-EST-MONTHLY-PMT ROUNDED =
017300             APP-AMOUNT-REQUESTED / APP-NUM-INSTALLMENTS.
017400     COMPUTE WS-TOTAL-MONTHLY-DEBT =
017500             WS-EST-MONTHLY-PMT + BUR-MONTHLY-DEBTS.
017600     COMPUTE WS-DTI ROUNDED =
017700             WS-TOTAL-MONTHLY-DEBT / APP-MONTHLY-INCOME.
017800     COMPUTE WS-DEBT-RATIO-PCT ROUNDED = WS-DTI * 100.
017900     IF WS-DTI > 0.40
018000         MOVE 'REJECTED'      TO LK-ASSESSMENT-STATUS
018100         MOVE 'INDICE DE ENDIVIDAMENTO ACIMA DO PERMITIDO'
018200                                  TO LK-JUSTIFICATION
018300     ELSE IF WS-DTI > 0.30
018400         MOVE 'REJECTED'      TO LK-ASSESSMENT-STATUS
018500         MOVE 'INDICE DE ENDIVIDAMENTO REQUER ATENCAO'
018600                                  TO LK-JUSTIFICATION
018700     END-IF.
018800 1200-EXIT.
018900     EXIT.
019000
019100 1300-ANTI-FRAUD-RULE.
019200     IF BUR-FRAUD-SCORE NOT < 700 OR BUR-FRAUD-REC-REJECT
019300         MOVE 'REJECTED'      TO LK-ASSESSMENT-STATUS
019400         MOVE 'RECOMENDACAO ANTIFRAUDE DE REJEICAO'
019500                                  TO LK-JUSTIFICATION
019600     END-IF.
019700 1300-EXIT.
019800     EXIT.
019900
020000 2000-RISK-TIER-STRATEGY.
020100     EVALUATE TRUE
020200        WHEN BUR-SCORE < 300
020300             PERFORM 2100-VERY-RISK-TIER THRU 2100-EXIT
020400        WHEN BUR-SCORE < 501
020500             PERFORM 2200-HIGH-RISK-TIER THRU 2200-EXIT
020600        WHEN BUR-SCORE < 700
020700             PERFORM 2300-STANDARD-RISK-TIER THRU 2300-EXIT
020800        WHEN OTHER
020900             PERFORM 2400-LOW-RISK-TIER THRU 2400-EXIT
021000     END-EVALUATE.
021100 2000-EXIT.
021200     EXIT.
021300
021400 2100-VERY-RISK-TIER.
021500*    DEFENSIVE ONLY - 1000-BUREAU-SCORE-RULE ALREADY REJECTS
021600*    ANY SCORE BELOW 300 BEFORE THIS PARAGRAPH IS EVER REACHED.
021700     MOVE 'REJECTED'          TO LK-ASSESSMENT-STATUS.
021800     MOVE ZERO                TO LK-APPROVED-LIMIT.
021900     MOVE ZERO                TO LK-INTEREST-RATE.
022000     MOVE 'SCORE DE CREDITO ABAIXO DO MINIMO EXIGIDO'
022100                                  TO LK-JUSTIFICATION.
022200 2100-EXIT.
022300     EXIT.
022400
022500*    2005-03-11 (CR-0977) - THE MINIMUM-OFFER GATE BELOW MUST
022600*    COMPARE AGAINST THE ROUNDED APPROVED LIMIT, NOT THE RAW
022700*    3-DECIMAL INTERMEDIATE, SO 9500-FINISH-LIMIT-AND-RATE IS
022800*    NOW PERFORMED BEFORE THE OFFER TEST RATHER THAN AFTER IT.
022900 2200-HIGH-RISK-TIER.
023000     MOVE 1.5                 TO WS-MULTIPLIER.
023100     MOVE 1000000.00          TO WS-MAX-CAP.
023200     MOVE 0.1800               TO WS-RATE-RAW.
023300     PERFORM 2500-COMPUTE-RECOMMENDED-LIMIT THRU 2500-EXIT.
023400     PERFORM 9500-FINISH-LIMIT-AND-RATE THRU 9500-EXIT.
023500     COMPUTE WS-MIN-OFFER = APP-AMOUNT-REQUESTED * 0.5.
023600     IF LK-APPROVED-LIMIT < WS-MIN-OFFER
023700         MOVE 'REJECTED'      TO LK-ASSESSMENT-STATUS
023800         MOVE ZERO            TO LK-APPROVED-LIMIT
023900         MOVE ZERO            TO LK-INTEREST-RATE
024000         MOVE 'OFERTA MINIMA NAO ATINGIDA PARA O PERFIL DE RISCO'
024100                                  TO LK-JUSTIFICATION
024200     ELSE
024300         MOVE 'ADJUSTED_CONDITIONS' TO LK-ASSESSMENT-STATUS
024400     END-IF.
024500 2200-EXIT.
024600     EXIT.
024700
024800 2300-STANDARD-RISK-TIER.
024900     MOVE 2.5                 TO WS-MULTIPLIER.
025000     MOVE 5000000.00          TO WS-MAX-CAP.
025100     MOVE 0.1200               TO WS-RATE-RAW.
025200     PERFORM 2500-COMPUTE-RECOMMENDED-LIMIT THRU 2500-EXIT.
025300     PERFORM 9500-FINISH-LIMIT-AND-RATE THRU 9500-EXIT.
025400 2300-EXIT.
025500     EXIT.
025600
025700 2400-LOW-RISK-TIER.
025800     MOVE 4.5                 TO WS-MULTIPLIER.
025900     MOVE 5000000.00          TO WS-MAX-CAP.
026000     MOVE 0.0800               TO WS-RATE-RAW.
026100     PERFORM 2500-COMPUTE-RECOMMENDED-LIMIT THRU 2500-EXIT.
026200     PERFORM 9500-FINISH-LIMIT-AND-RATE THRU 9500-EXIT.
026300 2400-EXIT.
026400     EXIT.
026500
026600 2500-COMPUTE-RECOMMENDED-LIMIT.
026700     COMPUTE WS-INCOME-BASED-LIMIT =
026800             APP-MONTHLY-INCOME * WS-MULTIPLIER.
026900     IF WS-INCOME-BASED-LIMIT > WS-MAX-CAP
027000         MOVE WS-MAX-CAP           TO WS-RECOMMENDED-LIMIT
027100     ELSE
027200         MOVE WS-INCOME-BASED-LIMIT TO WS-RECOMMENDED-LIMIT
027300     END-IF.
027400     IF WS-RECOMMENDED-LIMIT > APP-AMOUNT-REQUESTED
027500         MOVE APP-AMOUNT-REQUESTED TO WS-RECOMMENDED-LIMIT
027600     END-IF.
027700 2500-EXIT.
027800     EXIT.
027900
028000 9500-FINISH-LIMIT-AND-RATE.
028100     MOVE WS-RECOMMENDED-LIMIT TO WS-HE-VALUE-IN.
028200     PERFORM 9600-ROUND-HALF-EVEN-LIMIT THRU 9600-EXIT.
028300     MOVE WS-HE-VALUE-OUT      TO LK-APPROVED-LIMIT.
028400     MOVE WS-RATE-RAW          TO WS-HE-RATE-IN.
028500     PERFORM 9700-ROUND-HALF-EVEN-RATE THRU 9700-EXIT.
028600     MOVE WS-HE-RATE-OUT       TO LK-INTEREST-RATE.
028700 9500-EXIT.
028800     EXIT.
028900
029000*    ROUNDS WS-HE-VALUE-IN (3 DECIMALS) TO WS-HE-VALUE-OUT
029100*    (2 DECIMALS) USING HALF-EVEN (BANKER'S) RULES BY HAND.
029200 9600-ROUND-HALF-EVEN-LIMIT.
029300     COMPUTE WS-HE-MILS = WS-HE-VALUE-IN * 1000.
029400     COMPUTE WS-HE-HUNDREDS = WS-HE-MILS / 10.
029500     COMPUTE WS-HE-REMAINDER =
029600             WS-HE-MILS - (WS-HE-HUNDREDS * 10).
029700     IF WS-HE-REMAINDER < 5
029800         MOVE WS-HE-HUNDREDS   TO WS-HE-ROUNDED
029900     ELSE IF WS-HE-REMAINDER > 5
030000         COMPUTE WS-HE-ROUNDED = WS-HE-HUNDREDS + 1
030100     ELSE
030200         DIVIDE WS-HE-HUNDREDS BY 2 GIVING WS-HE-EVEN-CHECK
030300             REMAINDER WS-HE-EVEN-REM
030400         IF WS-HE-EVEN-REM = 0
030500             MOVE WS-HE-HUNDREDS TO WS-HE-ROUNDED
030600         ELSE
030700             COMPUTE WS-HE-ROUNDED = WS-HE-HUNDREDS + 1
030800         END-IF
030900     END-IF.
031000     COMPUTE WS-HE-VALUE-OUT = WS-HE-ROUNDED / 100.
031100 9600-EXIT.
031200     EXIT.
031300
031400*    SAME HALF-EVEN LOGIC AS 9600 ABOVE, ONE DECIMAL PLACE UP,
031500*    APPLIED TO THE INTEREST RATE.  KEPT AS A SEPARATE PARAGRAPH
031600*    SINCE THE SCALING FACTORS DIFFER (RATE CARRIES 4 DECIMALS,
031700*    LIMIT CARRIES 2).
031800 9700-ROUND-HALF-EVEN-RATE.
031900     COMPUTE WS-HE-RATE-HUNDREDS =
032000             WS-HE-RATE-IN * 10000.
032100     COMPUTE WS-HE-RATE-REMAINDER =
032200             (WS-HE-RATE-IN * 100000) -
032300             (WS-HE-RATE-HUNDREDS * 10).
032400     IF WS-HE-RATE-REMAINDER < 5
032500         MOVE WS-HE-RATE-HUNDREDS TO WS-HE-RATE-ROUNDED
032600     ELSE IF WS-HE-RATE-REMAINDER > 5
032700         COMPUTE WS-HE-RATE-ROUNDED = WS-HE-RATE-HUNDREDS + 1
032800     ELSE
032900         DIVIDE WS-HE-RATE-HUNDREDS BY 2
033000             GIVING WS-HE-RATE-EVEN-CHECK
033100             REMAINDER WS-HE-RATE-EVEN-REM
033200         IF WS-HE-RATE-EVEN-REM = 0
033300             MOVE WS-HE-RATE-HUNDREDS TO WS-HE-RATE-ROUNDED
033400         ELSE
033500             COMPUTE WS-HE-RATE-ROUNDED =
033600                     WS-HE-RATE-HUNDREDS + 1
033700         END-IF
033800     END-IF.
033900     COMPUTE WS-HE-RATE-OUT = WS-HE-RATE-ROUNDED / 10000.
034000 9700-EXIT.
034100     EXIT.
