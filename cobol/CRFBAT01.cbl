000100****************************************************************
000200* CRFBAT01                                                     *
000300* CREDFACIL LOAN ORIGINATION BATCH - MAIN DRIVER               *
000400****************************************************************
000500* AUTHOR :  D. K. WALLES                                       *
000600*                                                               *
000700* READS THE DAILY LOAN APPLICATION FILE AND THE MATCHING       *
000800* CREDIT BUREAU SCORE FILE (BOTH IN APP-ID SEQUENCE) AND        *
000900* PRODUCES ONE DECISION RECORD PER APPLICATION PLUS AN          *
001000* END-OF-RUN CONTROL TOTALS REPORT.                             *
001100*                                                               *
001200* ORIGINALLY WRITTEN FOR THE CONSUMER LOAN BOOKING BATCH.       *
001300* REWORKED OVER THE YEARS - SEE CHANGE LOG BELOW.               *
001400****************************************************************
001500*                                                               *
001600* CHANGE LOG                                                    *
001700*                                                               *
001800* 1986-04-14 DKW  INITIAL RELEASE - CONSUMER LOAN BOOKING       * REL-0001
001900*                 BATCH, SINGLE BUREAU SCORE GATE.              *
002000* 1987-11-02 DKW  ADDED PAYMENT HISTORY CHECK PER CREDIT DEPT   * CR-0231
002100*                 REQUEST (TICKET CR-0231).                     *
002200* 1989-06-20 RTM  ADDED DEBT-TO-INCOME RATIO GATE (CR-0407).    * CR-0407
002300* 1991-02-08 RTM  ADDED ANTI-FRAUD SCORE GATE (CR-0512).        * CR-0512
002400* 1992-09-30 LHB  RISK-TIER LIMIT/RATE STRATEGY SPLIT INTO      * CR-0588
002500*                 ITS OWN LOAD MODULE (CR-0588).                *
002600* 1994-05-17 LHB  AMORTIZED INSTALLMENT CALC MOVED TO ITS OWN   * CR-0641
002700*                 LOAD MODULE, TENOR BANDS ADDED (CR-0641).     *
002800* 1996-01-25 PJC  CONTROL BREAK REPORT REWRITTEN TO FOUR        * CR-0729
002900*                 DECISION CATEGORIES (CR-0729).                *
003000* 1998-10-12 PJC  Y2K - EXPANDED BIRTH/CURRENT DATE FIELDS TO   * CR-0803
003100*                 CCYYMMDD, AGE CALC REWRITTEN (CR-0803).       *
003200* 1999-01-11 RMS  Y2K WINDOWING VERIFIED ON FULL REGRESSION     * Y2K-REG
003300*                 CYCLE, NO FURTHER 2-DIGIT YEAR FIELDS FOUND.  *
003400* 2001-07-19 RMS  BUREAU FILE MATCH LOGIC HARDENED - NO LONGER  * CR-0866
003500*                 ABENDS WHEN A BUREAU RECORD IS MISSING        *
003600*                 (CR-0866), ROUTES TO PENDING REVIEW INSTEAD.  *
003700* 2003-09-02 JLS  ADAPTED FOR CREDFACIL LOAN ORIGINATION FEED - * CR-0940
003800*                 NEW RECORD LAYOUTS, RISK-TIER BANDS PER THE   *
003900*                 CREDFACIL UNDERWRITING MANUAL (CR-0940).      *
004000* 2005-03-11 JLS  MINIMUM-OFFER CHECK ADDED FOR HIGH-RISK TIER  * CR-0977
004100*                 (CR-0977).                                    *
004200*                                                               *
004300****************************************************************
004400 IDENTIFICATION DIVISION.
004500 PROGRAM-ID.    CRFBAT01.
004600 AUTHOR.        D. K. WALLES.
004700 INSTALLATION.  CREDFACIL DATA CENTER.
004800 DATE-WRITTEN.  04/14/1986.
004900 DATE-COMPILED.
005000 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER.  IBM.
005400 OBJECT-COMPUTER.  IBM.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT APPLICATION-FILE ASSIGN TO APPLFILE
006000         ACCESS IS SEQUENTIAL
006100         FILE STATUS  IS  WS-APPLFILE-STATUS.
006200
006300     SELECT BUREAU-FILE      ASSIGN TO BURFILE
006400         ACCESS IS SEQUENTIAL
006500         FILE STATUS  IS  WS-BURFILE-STATUS.
006600
006700     SELECT DECISION-FILE    ASSIGN TO DECOFILE
006800         ACCESS IS SEQUENTIAL
006900         FILE STATUS  IS  WS-DECOFILE-STATUS.
007000
007100     SELECT REPORT-FILE      ASSIGN TO CRFRPT
007200         ACCESS IS SEQUENTIAL
007300         FILE STATUS  IS  WS-REPORT-STATUS.
007400
007500****************************************************************
007600 DATA DIVISION.
007700 FILE SECTION.
007800
007900 FD  APPLICATION-FILE
008000     RECORDING MODE IS F
008100     LABEL RECORDS ARE STANDARD.
008200 COPY CRFAPPCP.
008300
008400 FD  BUREAU-FILE
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD.
008700 COPY CRFBURCP.
008800
008900 FD  DECISION-FILE
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD.
009200 COPY CRFDECCP.
009300
009400 FD  REPORT-FILE
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD.
009700 01  REPORT-RECORD               PIC X(132).
009800
009900****************************************************************
010000 WORKING-STORAGE SECTION.
010100****************************************************************
010200*    MINIMUM DECLARED MONTHLY INCOME TO CLEAR INTAKE VALIDATION -
010300*    PULLED OUT AS A STANDALONE ITEM SO THE UNDERWRITING FLOOR
010400*    CAN BE PATCHED WITHOUT HUNTING THROUGH 2100'S IF CHAIN.
010500 77  WS-MIN-MONTHLY-INCOME   PIC S9(7)V99 COMP-3 VALUE +1200.00.
010600*
010700 01  SYSTEM-DATE-AND-TIME.
010800     05  CURRENT-DATE.
010900         10  CURRENT-YEAR         PIC 9(2).
011000         10  CURRENT-MONTH        PIC 9(2).
011100         10  CURRENT-DAY          PIC 9(2).
011200     05  CURRENT-TIME.
011300         10  CURRENT-HOUR         PIC 9(2).
011400         10  CURRENT-MINUTE       PIC 9(2).
011500         10  CURRENT-SECOND       PIC 9(2).
011600         10  CURRENT-HNDSEC       PIC 9(2).
011700     05  FILLER                   PIC X(02) VALUE SPACES.
011800*
011900 01  WS-FIELDS.
012000     05  WS-APPLFILE-STATUS       PIC X(2)  VALUE SPACES.
012100     05  WS-BURFILE-STATUS        PIC X(2)  VALUE SPACES.
012200     05  WS-DECOFILE-STATUS       PIC X(2)  VALUE SPACES.
012300     05  WS-REPORT-STATUS         PIC X(2)  VALUE SPACES.
012400     05  WS-APPL-EOF              PIC X     VALUE 'N'.
012500         88  APPL-EOF                   VALUE 'Y'.
012600     05  WS-BUR-EOF               PIC X     VALUE 'N'.
012700         88  BUR-EOF                    VALUE 'Y'.
012800     05  WS-BUR-FOUND-FLAG        PIC X     VALUE 'N'.
012900         88  WS-BUR-FOUND               VALUE 'Y'.
013000     05  FILLER                   PIC X(02) VALUE SPACES.
013100*
013200 01  WS-WORK-VARIABLES.
013300     05  WS-APP-AGE-YEARS         PIC S9(3)   COMP-3  VALUE +0.
013400     05  WS-ASSESSMENT-STATUS     PIC X(20)   VALUE SPACES.
013500         88  WS-ASSESS-REJECTED   VALUE 'REJECTED'.
013600         88  WS-ASSESS-APPROVED   VALUE 'APPROVED'.
013700         88  WS-ASSESS-ADJUSTED   VALUE 'ADJUSTED_CONDITIONS'.
013800         88  WS-ASSESS-PENDING    VALUE 'PENDING_MANUAL_REVIEW'.
013900     05  FILLER                   PIC X(02) VALUE SPACES.
014000*
014100 01  WS-CONTROL-TOTALS.
014200     05  WS-TOT-APPROVED-CNT      PIC S9(7)   COMP-3  VALUE +0.
014300     05  WS-TOT-APPROVED-AMT      PIC S9(9)V99 COMP-3 VALUE +0.
014400     05  WS-TOT-REJECTED-CNT      PIC S9(7)   COMP-3  VALUE +0.
014500     05  WS-TOT-PENDING-CNT       PIC S9(7)   COMP-3  VALUE +0.
014600     05  WS-TOT-ADJUSTED-CNT      PIC S9(7)   COMP-3  VALUE +0.
014700     05  WS-TOT-ADJUSTED-AMT      PIC S9(9)V99 COMP-3 VALUE +0.
014800     05  WS-TOT-APPLICATIONS      PIC S9(7)   COMP-3  VALUE +0.
014900     05  WS-TOT-GRAND-AMT         PIC S9(9)V99 COMP-3 VALUE +0.
015000     05  FILLER                   PIC X(02) VALUE SPACES.
015100*
015200 01  RPT-HEADER1.
015300     05  FILLER                   PIC X(40)
015400               VALUE 'CREDFACIL LOAN ORIGINATION - RUN DATE: '.
015500     05  RPT-MM                   PIC 99.
015600     05  FILLER                   PIC X     VALUE '/'.
015700     05  RPT-DD                   PIC 99.
015800     05  FILLER                   PIC X     VALUE '/'.
015900     05  RPT-YY                   PIC 99.
016000     05  FILLER                   PIC X(20)
016100                    VALUE ' (mm/dd/yy)   TIME: '.
016200     05  RPT-HH                   PIC 99.
016300     05  FILLER                   PIC X     VALUE ':'.
016400     05  RPT-MIN                  PIC 99.
016500     05  FILLER                   PIC X     VALUE ':'.
016600     05  RPT-SS                   PIC 99.
016700     05  FILLER                   PIC X(56) VALUE SPACES.
016800 01  RPT-STATS-HDR1.
016900     05  FILLER PIC X(30) VALUE 'DECISION CONTROL TOTALS:     '.
017000     05  FILLER PIC X(102) VALUE SPACES.
017100 01  RPT-STATS-HDR2.
017200     05  FILLER PIC X(20) VALUE 'DECISION CATEGORY   '.
017300     05  FILLER PIC X(6)  VALUE 'COUNT '.
017400     05  FILLER PIC X(1)  VALUE SPACE.
017500     05  FILLER PIC X(13) VALUE 'TOTAL LIMIT  '.
017600     05  FILLER PIC X(92) VALUE SPACES.
017700 01  RPT-STATS-HDR3.
017800     05  FILLER PIC X(20) VALUE '------------------- '.
017900     05  FILLER PIC X(6)  VALUE '------'.
018000     05  FILLER PIC X(1)  VALUE SPACE.
018100     05  FILLER PIC X(13) VALUE '-------------'.
018200     05  FILLER PIC X(92) VALUE SPACES.
018300 01  RPT-STATS-DETAIL.
018400     05  RPT-CATEGORY             PIC X(20).
018500     05  RPT-COUNT                PIC ZZZZZ9.
018600     05  FILLER                   PIC X(1)  VALUE SPACES.
018700     05  RPT-AMOUNT               PIC Z,ZZZ,ZZ9.99-.
018800     05  FILLER                   PIC X(92) VALUE SPACES.
018900 01  RPT-GRAND-TOTAL-LINE.
019000     05  FILLER PIC X(20) VALUE 'GRAND TOTAL         '.
019100     05  RPT-GT-COUNT             PIC ZZZZZ9.
019200     05  FILLER                   PIC X(1)  VALUE SPACES.
019300     05  RPT-GT-AMOUNT            PIC Z,ZZZ,ZZ9.99-.
019400     05  FILLER                   PIC X(92) VALUE SPACES.
019500****************************************************************
019600 PROCEDURE DIVISION.
019700****************************************************************
019800 000-MAIN.
019900     ACCEPT CURRENT-DATE FROM DATE.
020000     ACCEPT CURRENT-TIME FROM TIME.
020100     DISPLAY 'CRFBAT01 STARTED DATE = ' CURRENT-MONTH '/'
020200            CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.
020300     DISPLAY '                TIME = ' CURRENT-HOUR ':'
020400            CURRENT-MINUTE ':' CURRENT-SECOND.
020500
020600     PERFORM 700-OPEN-FILES THRU 700-EXIT.
020700     PERFORM 800-INIT-REPORT THRU 800-EXIT.
020800
020900     PERFORM 9210-READ-BUREAU-FILE THRU 9210-EXIT.
021000     PERFORM 710-READ-APPLICATION-FILE THRU 710-EXIT.
021100     PERFORM 2000-PROCESS-APPLICATION THRU 2000-EXIT
021200             UNTIL WS-APPL-EOF = 'Y'.
021300
021400     PERFORM 8000-PRINT-CONTROL-REPORT THRU 8000-EXIT.
021500     PERFORM 790-CLOSE-FILES THRU 790-EXIT.
021600
021700     GOBACK.
021800
021900 2000-PROCESS-APPLICATION.
022000     MOVE SPACES              TO DEC-FINAL-STATUS.
022100     MOVE SPACES              TO DEC-JUSTIFICATION.
022200     MOVE ZERO                TO DEC-FINAL-SCORE.
022300     MOVE ZERO                TO DEC-APPROVED-LIMIT.
022400     MOVE ZERO                TO DEC-INTEREST-RATE.
022500     MOVE ZERO                TO DEC-NUM-INSTALLMENTS.
022600     MOVE ZERO                TO DEC-INSTALLMENT-AMOUNT.
022700     MOVE APP-ID               TO DEC-APP-ID.
022800     MOVE APP-CPF              TO DEC-CPF.
022900     MOVE 'APPROVED'           TO WS-ASSESSMENT-STATUS.
023000
023100     PERFORM 2100-INTAKE-VALIDATION THRU 2100-EXIT.
023200
023300     IF NOT WS-ASSESS-REJECTED
023400         PERFORM 9200-POSITION-BUREAU-FILE THRU 9299-POSITION-EXIT
023500         IF WS-BUR-FOUND
023600             PERFORM 3000-RUN-ASSESSMENT THRU 3000-EXIT
023700         ELSE
023800             MOVE 'PENDING_MANUAL_REVIEW' TO WS-ASSESSMENT-STATUS
023900             MOVE 'NENHUM REGISTRO DE BURO DE CREDITO ENCONTRADO'
024000                 TO DEC-JUSTIFICATION
024100         END-IF
024200     END-IF.
024300
024400     PERFORM 2400-MAP-FINAL-DECISION THRU 2400-EXIT.
024500     PERFORM 2500-WRITE-DECISION-REC THRU 2500-EXIT.
024600     PERFORM 4000-ACCUM-CONTROL-TOTALS THRU 4000-EXIT.
024700
024800     PERFORM 710-READ-APPLICATION-FILE THRU 710-EXIT.
024900 2000-EXIT.
025000     EXIT.
025100
025200 2100-INTAKE-VALIDATION.
025300     PERFORM 2110-CALC-AGE THRU 2110-EXIT.
025400     IF WS-APP-AGE-YEARS < 18 OR WS-APP-AGE-YEARS > 75
025500         MOVE 'REJECTED'         TO WS-ASSESSMENT-STATUS
025600         MOVE 'IDADE FORA DA FAIXA PERMITIDA (18-75 ANOS)'
025700                                  TO DEC-JUSTIFICATION
025800     ELSE IF APP-MONTHLY-INCOME < WS-MIN-MONTHLY-INCOME
025900         MOVE 'REJECTED'         TO WS-ASSESSMENT-STATUS
026000         MOVE 'RENDA MENSAL ABAIXO DO MINIMO EXIGIDO'
026100                                  TO DEC-JUSTIFICATION
026200     ELSE IF APP-CPF-IS-IRREGULAR
026300         MOVE 'REJECTED'         TO WS-ASSESSMENT-STATUS
026400         MOVE 'CPF EM SITUACAO IRREGULAR'
026500                                  TO DEC-JUSTIFICATION
026600     ELSE IF APP-ACCOUNT-IS-INACTIVE
026700         MOVE 'REJECTED'         TO WS-ASSESSMENT-STATUS
026800         MOVE 'CONTA CADASTRAL INATIVA'
026900                                  TO DEC-JUSTIFICATION
027000     ELSE IF APP-HAS-INTERNAL-RESTRICTION
027100         MOVE 'REJECTED'         TO WS-ASSESSMENT-STATUS
027200         MOVE 'RESTRICAO INTERNA CADASTRADA PARA O CLIENTE'
027300                                  TO DEC-JUSTIFICATION
027400     END-IF.
027500 2100-EXIT.
027600     EXIT.
027700
027800 2110-CALC-AGE.
027900     COMPUTE WS-APP-AGE-YEARS =
028000             APP-CURR-CCYY - APP-BIRTH-CCYY.
028100     IF APP-CURR-MM < APP-BIRTH-MM
028200         SUBTRACT 1 FROM WS-APP-AGE-YEARS
028300     ELSE IF APP-CURR-MM = APP-BIRTH-MM
028400                 AND APP-CURR-DD < APP-BIRTH-DD
028500         SUBTRACT 1 FROM WS-APP-AGE-YEARS
028600     END-IF.
028700 2110-EXIT.
028800     EXIT.
028900
029000 3000-RUN-ASSESSMENT.
029100     CALL 'CRFASM02' USING LOAN-APPLICATION-REC,
029200                            BUREAU-SCORE-REC,
029300                            WS-ASSESSMENT-STATUS,
029400                            DEC-FINAL-SCORE,
029500                            DEC-APPROVED-LIMIT,
029600                            DEC-INTEREST-RATE,
029700                            DEC-JUSTIFICATION.
029800 3000-EXIT.
029900     EXIT.
030000
030100 2400-MAP-FINAL-DECISION.
030200     IF WS-ASSESS-REJECTED
030300         MOVE 'REJECTED'         TO DEC-FINAL-STATUS
030400     ELSE IF WS-ASSESS-APPROVED OR WS-ASSESS-ADJUSTED
030500         IF DEC-APPROVED-LIMIT <= 0 OR DEC-INTEREST-RATE < 0
030600             MOVE 'PENDING_MANUAL_REVIEW' TO DEC-FINAL-STATUS
030700             MOVE 'CONDICOES DE CREDITO INVALIDAS - REVISAO'
030800                 TO DEC-JUSTIFICATION
030900         ELSE
031000             MOVE 'APPROVED'      TO DEC-FINAL-STATUS
031100             PERFORM 5000-CALCULATE-TERMS THRU 5000-EXIT
031200         END-IF
031300     ELSE
031400         MOVE 'PENDING_MANUAL_REVIEW' TO DEC-FINAL-STATUS
031500     END-IF.
031600 2400-EXIT.
031700     EXIT.
031800
031900 5000-CALCULATE-TERMS.
032000     CALL 'CRFTRM03' USING DEC-APPROVED-LIMIT,
032100                            DEC-INTEREST-RATE,
032200                            DEC-NUM-INSTALLMENTS,
032300                            DEC-INSTALLMENT-AMOUNT.
032400 5000-EXIT.
032500     EXIT.
032600
032700 2500-WRITE-DECISION-REC.
032800     WRITE DECISION-OUTPUT-REC.
032900     EVALUATE WS-DECOFILE-STATUS
033000        WHEN '00'
033100             CONTINUE
033200        WHEN OTHER
033300             DISPLAY 'DECISION FILE I/O ERROR ON WRITE. RC: '
033400                     WS-DECOFILE-STATUS
033500             MOVE 16 TO RETURN-CODE
033600     END-EVALUATE.
033700 2500-EXIT.
033800     EXIT.
033900
034000 4000-ACCUM-CONTROL-TOTALS.
034100     ADD 1 TO WS-TOT-APPLICATIONS.
034200     ADD DEC-APPROVED-LIMIT TO WS-TOT-GRAND-AMT.
034300     EVALUATE DEC-FINAL-STATUS
034400        WHEN 'APPROVED'
034500             ADD 1 TO WS-TOT-APPROVED-CNT
034600             ADD DEC-APPROVED-LIMIT TO WS-TOT-APPROVED-AMT
034700        WHEN 'REJECTED'
034800             ADD 1 TO WS-TOT-REJECTED-CNT
034900        WHEN 'PENDING_MANUAL_REVIEW'
035000             ADD 1 TO WS-TOT-PENDING-CNT
035100        WHEN 'ADJUSTED_CONDITIONS'
035200             ADD 1 TO WS-TOT-ADJUSTED-CNT
035300             ADD DEC-APPROVED-LIMIT TO WS-TOT-ADJUSTED-AMT
035400     END-EVALUATE.
035500 4000-EXIT.
035600     EXIT.
035700
035800 700-OPEN-FILES.
035900     OPEN INPUT    APPLICATION-FILE
036000                    BUREAU-FILE
036100          OUTPUT    DECISION-FILE
036200                    REPORT-FILE.
036300     IF WS-APPLFILE-STATUS NOT = '00'
036400       DISPLAY 'ERROR OPENING APPLICATION FILE. RC:'
036500               WS-APPLFILE-STATUS
036600       DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'
036700       MOVE 16 TO RETURN-CODE
036800       MOVE 'Y' TO WS-APPL-EOF
036900     END-IF.
037000     IF WS-BURFILE-STATUS NOT = '00'
037100       DISPLAY 'ERROR OPENING BUREAU FILE. RC:'
037200               WS-BURFILE-STATUS
037300       DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'
037400       MOVE 16 TO RETURN-CODE
037500       MOVE 'Y' TO WS-APPL-EOF
037600     END-IF.
037700     IF WS-DECOFILE-STATUS NOT = '00'
037800       DISPLAY 'ERROR OPENING DECISION FILE. RC:'
037900               WS-DECOFILE-STATUS
038000       DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'
038100       MOVE 16 TO RETURN-CODE
038200       MOVE 'Y' TO WS-APPL-EOF
038300     END-IF.
038400 700-EXIT.
038500     EXIT.
038600
038700 710-READ-APPLICATION-FILE.
038800     READ APPLICATION-FILE
038900       AT END MOVE 'Y' TO WS-APPL-EOF.
039000     EVALUATE WS-APPLFILE-STATUS
039100        WHEN '00'
039200             CONTINUE
039300        WHEN '10'
039400             MOVE 'Y' TO WS-APPL-EOF
039500        WHEN OTHER
039600             DISPLAY 'APPLICATION FILE I/O ERROR ON READ. RC: '
039700                     WS-APPLFILE-STATUS
039800             MOVE 'Y' TO WS-APPL-EOF
039900     END-EVALUATE.
040000 710-EXIT.
040100     EXIT.
040200
040300 9200-POSITION-BUREAU-FILE.
040400     MOVE 'N' TO WS-BUR-FOUND-FLAG.
040500     IF WS-BUR-EOF = 'Y'
040600         GO TO 9299-POSITION-EXIT
040700     END-IF.
040800     IF BUR-APP-ID < APP-ID
040900         PERFORM 9210-READ-BUREAU-FILE THRU 9210-EXIT
041000             UNTIL BUR-APP-ID >= APP-ID
041100                OR WS-BUR-EOF = 'Y'
041200     END-IF.
041300     IF BUR-APP-ID = APP-ID AND WS-BUR-EOF NOT = 'Y'
041400         MOVE 'Y' TO WS-BUR-FOUND-FLAG
041500     END-IF.
041600 9299-POSITION-EXIT.
041700     EXIT.
041800
041900 9210-READ-BUREAU-FILE.
042000     READ BUREAU-FILE
042100       AT END MOVE 'Y' TO WS-BUR-EOF.
042200     EVALUATE WS-BURFILE-STATUS
042300        WHEN '00'
042400        WHEN '04'
042500             CONTINUE
042600        WHEN '10'
042700             MOVE 'Y' TO WS-BUR-EOF
042800        WHEN OTHER
042900             DISPLAY 'BUREAU FILE I/O ERROR ON READ. RC: '
043000                     WS-BURFILE-STATUS
043100             MOVE 'Y' TO WS-BUR-EOF
043200     END-EVALUATE.
043300 9210-EXIT.
043400     EXIT.
043500
043600 790-CLOSE-FILES.
043700     CLOSE APPLICATION-FILE
043800           BUREAU-FILE
043900           DECISION-FILE
044000           REPORT-FILE.
044100 790-EXIT.
044200     EXIT.
044300
044400 800-INIT-REPORT.
044500     MOVE CURRENT-YEAR   TO RPT-YY.
044600     MOVE CURRENT-MONTH  TO RPT-MM.
044700     MOVE CURRENT-DAY    TO RPT-DD.
044800     MOVE CURRENT-HOUR   TO RPT-HH.
044900     MOVE CURRENT-MINUTE TO RPT-MIN.
045000     MOVE CURRENT-SECOND TO RPT-SS.
045100     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.
045200 800-EXIT.
045300     EXIT.
045400
045500*    ADJUSTED_CONDITIONS IS CARRIED HERE FOR COMPATIBILITY WITH
045600*    THE OLDER FOUR-CATEGORY REPORT LAYOUT (CR-0729) - THE FINAL
045700*    DECISION MAP IN 2400 NO LONGER PRODUCES THIS STATUS SO THE
045800*    LINE WILL NORMALLY PRINT ZERO. LEFT IN PLACE AT DEPT REQUEST.
045900 8000-PRINT-CONTROL-REPORT.
046000     WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.
046100     WRITE REPORT-RECORD FROM RPT-STATS-HDR2 AFTER 2.
046200     WRITE REPORT-RECORD FROM RPT-STATS-HDR3 AFTER 1.
046300
046400     MOVE 'APPROVED'            TO RPT-CATEGORY.
046500     MOVE WS-TOT-APPROVED-CNT   TO RPT-COUNT.
046600     MOVE WS-TOT-APPROVED-AMT   TO RPT-AMOUNT.
046700     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.
046800
046900     MOVE 'REJECTED'            TO RPT-CATEGORY.
047000     MOVE WS-TOT-REJECTED-CNT   TO RPT-COUNT.
047100     MOVE ZERO                  TO RPT-AMOUNT.
047200     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.
047300
047400     MOVE 'PENDING_MANUAL_REVIEW' TO RPT-CATEGORY.
047500     MOVE WS-TOT-PENDING-CNT    TO RPT-COUNT.
047600     MOVE ZERO                  TO RPT-AMOUNT.
047700     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.
047800
047900     MOVE 'ADJUSTED_CONDITIONS' TO RPT-CATEGORY.
048000     MOVE WS-TOT-ADJUSTED-CNT   TO RPT-COUNT.
048100     MOVE WS-TOT-ADJUSTED-AMT   TO RPT-AMOUNT.
048200     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.
048300
048400     MOVE WS-TOT-APPLICATIONS   TO RPT-GT-COUNT.
048500     MOVE WS-TOT-GRAND-AMT      TO RPT-GT-AMOUNT.
048600     WRITE REPORT-RECORD FROM RPT-GRAND-TOTAL-LINE AFTER 2.
048700 8000-EXIT.
048800     EXIT.
