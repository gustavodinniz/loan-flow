000100************************************************************
000200* CRFBURCP  --  BUREAU SCORE RECORD                        *
000300*               CREDFACIL LOAN ORIGINATION BATCH           *
000400************************************************************
000500* ONE RECORD PER APPLICANT FROM THE EXTERNAL CREDIT BUREAU *
000600* FEED.  SORTED / KEYED THE SAME AS APPLFILE (APP-ID) SO   *
000700* CRFBAT01 CAN WALK BOTH FILES IN LOCK STEP.               *
000800************************************************************
000900 01  BUREAU-SCORE-REC.
001000*    FOREIGN KEY - MATCHES LOAN-APPLICATION-REC APP-ID
001100     05  BUR-APP-ID                  PIC X(10).
001200*    CREDIT BUREAU SCORE, 000 THRU 999
001300     05  BUR-SCORE                   PIC 9(3).
001400*    BUREAU-SIDE RESTRICTION FLAG (SEPARATE FROM APPL FILE)
001500     05  BUR-HAS-RESTRICTIONS-FLAG   PIC X(01).
001600         88  BUR-HAS-RESTRICTIONS          VALUE 'Y'.
001700         88  BUR-NO-RESTRICTIONS           VALUE 'N'.
001800*    'G' = GOOD   'P' = POOR (OVERDUE 60+ DAYS)
001900     05  BUR-PAYMENT-HISTORY-CODE    PIC X(01).
002000         88  BUR-HIST-IS-GOOD               VALUE 'G'.
002100         88  BUR-HIST-IS-POOR               VALUE 'P'.
002200*    EXISTING MONTHLY DEBT OBLIGATIONS
002300     05  BUR-MONTHLY-DEBTS           PIC S9(7)V99 COMP-3.
002400*    ANTI-FRAUD SCORE, 000 THRU 999
002500     05  BUR-FRAUD-SCORE             PIC 9(3).
002600*    'A' = APPROVE  'R' = REJECT  'M' = MANUAL REVIEW
002700     05  BUR-FRAUD-RECOMMENDATION-CODE
002800                                     PIC X(01).
002900         88  BUR-FRAUD-REC-APPROVE          VALUE 'A'.
003000         88  BUR-FRAUD-REC-REJECT           VALUE 'R'.
003100         88  BUR-FRAUD-REC-MANUAL           VALUE 'M'.
003200     05  FILLER                      PIC X(17).
