000100************************************************************
000200* CRFAPPCP  --  LOAN APPLICATION RECORD                    *
000300*               CREDFACIL LOAN ORIGINATION BATCH (LGO SYS) *
000400************************************************************
000500* ONE RECORD PER LOAN APPLICATION FROM THE FRONT-END INTAKE*
000600* SYSTEM.  FIXED LENGTH, ONE PER APPLICANT, KEYED BY APP-ID*
000700* DRIVING/PRIMARY FILE FOR CRFBAT01 - READ IN FILE ORDER.  *
000800************************************************************
000900 01  LOAN-APPLICATION-REC.
001000*    APPLICATION IDENTIFIER, E.G. 'APP0000001'
001100     05  APP-ID                      PIC X(10).
001200*    BRAZILIAN TAXPAYER ID (CPF) - 11 NUMERIC DIGITS
001300     05  APP-CPF                     PIC 9(11).
001400*    DATE OF BIRTH, CCYYMMDD
001500     05  APP-BIRTH-DATE              PIC 9(8).
001600     05  APP-BIRTH-DATE-R  REDEFINES APP-BIRTH-DATE.
001700         10  APP-BIRTH-CCYY          PIC 9(4).
001800         10  APP-BIRTH-MM            PIC 9(2).
001900         10  APP-BIRTH-DD            PIC 9(2).
002000*    REQUESTED PRINCIPAL, 2 DECIMALS
002100     05  APP-AMOUNT-REQUESTED        PIC S9(7)V99 COMP-3.
002200*    REQUESTED INSTALLMENT COUNT, 3 THRU 48
002300     05  APP-NUM-INSTALLMENTS        PIC 9(2).
002400*    DECLARED MONTHLY INCOME, 2 DECIMALS
002500     05  APP-MONTHLY-INCOME          PIC S9(7)V99 COMP-3.
002600*    RUN / "AS-OF" DATE FOR AGE CALC, CCYYMMDD
002700     05  APP-CURRENT-DATE            PIC 9(8).
002800     05  APP-CURRENT-DATE-R REDEFINES APP-CURRENT-DATE.
002900         10  APP-CURR-CCYY           PIC 9(4).
003000         10  APP-CURR-MM             PIC 9(2).
003100         10  APP-CURR-DD             PIC 9(2).
003200*    CPF REGULARITY / ACTIVE ACCOUNT / RESTRICTION PRE-CHECKS
003300*    (SUPPLIED BY THE FRONT-END AS PASS/FAIL FLAGS)
003400     05  APP-CPF-REGULAR-FLAG        PIC X(01).
003500         88  APP-CPF-IS-REGULAR              VALUE 'Y'.
003600         88  APP-CPF-IS-IRREGULAR            VALUE 'N'.
003700     05  APP-ACCOUNT-ACTIVE-FLAG     PIC X(01).
003800         88  APP-ACCOUNT-IS-ACTIVE           VALUE 'Y'.
003900         88  APP-ACCOUNT-IS-INACTIVE         VALUE 'N'.
004000     05  APP-INTERNAL-RESTRICTION-FLAG
004100                                     PIC X(01).
004200         88  APP-HAS-INTERNAL-RESTRICTION    VALUE 'Y'.
004300         88  APP-HAS-NO-RESTRICTION          VALUE 'N'.
004400     05  FILLER                      PIC X(28).
